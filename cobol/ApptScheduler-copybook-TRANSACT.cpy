000100******************************************************************        
000110* TRANSACT - SCHEDULER TRANSACTION RECORD                        *        
000120*        USED BY:  SCHEDRUN (TRANSACTION-FILE record)            *        
000130*        RECORD LENGTH:  240 BYTES, ONE TRANSACTION PER RECORD   *        
000140*        TRN-CODE DRIVES THE EVALUATE IN 250-DISPATCH-TRANSACTN  *        
000150*          AP = ADD PROFESSIONAL      EP = EDIT PROFESSIONAL     *        
000160*          DP = DELETE PROFESSIONAL   VD = VIEW DIARY            *        
000170*          AA = ADD APPOINTMENT       SS = SEARCH AND SCHEDULE   *        
000180*          UN = UNDO                  LP = LIST PROFESSIONALS    *        
000190******************************************************************        
000200* 06/22/96  RTW  ORIGINAL COPYBOOK FOR THE BATCH TRANSACTION SET *        
000210* 01/11/99  JLS  ADDED TRN-END-DATE FOR THE SS SEARCH WINDOW     *        
000220* 08/30/99  JLS  Y2K - TRN-DATE/TRN-END-DATE CARRY FULL 4-DIGIT  *        
000230*                YEAR, NO WINDOWING NEEDED ON THIS RECORD        *        
000240******************************************************************        
000250 01  TRN-RECORD.                                                          
000260     05  TRN-CODE                   PIC X(2).                             
000270     05  TRN-OLD-NAME               PIC X(20).                            
000280     05  TRN-NAME                   PIC X(20).                            
000290     05  TRN-PROFESSION             PIC X(20).                            
000300     05  TRN-LOCATION               PIC X(20).                            
000310     05  TRN-DATE                   PIC 9(8).                             
000320     05  TRN-DATE-SPLIT REDEFINES TRN-DATE.                               
000330         10  TRN-DATE-YYYY          PIC 9(4).                             
000340         10  TRN-DATE-MM            PIC 9(2).                             
000350         10  TRN-DATE-DD            PIC 9(2).                             
000360     05  TRN-END-DATE               PIC 9(8).                             
000370     05  TRN-END-DATE-SPLIT REDEFINES TRN-END-DATE.                       
000380         10  TRN-END-DATE-YYYY      PIC 9(4).                             
000390         10  TRN-END-DATE-MM        PIC 9(2).                             
000400         10  TRN-END-DATE-DD        PIC 9(2).                             
000410     05  TRN-START-TIME             PIC 9(4).                             
000420     05  TRN-END-TIME               PIC 9(4).                             
000430     05  TRN-DURATION               PIC 9(3).                             
000440     05  TRN-TREATMENT              PIC X(20).                            
000450     05  TRN-PATIENT-ID             PIC X(10).                            
000460     05  TRN-PROF-COUNT             PIC 9(1).                             
000470     05  TRN-PROF-NAMES             PIC X(20) OCCURS 5 TIMES              
000480                                     INDEXED BY TRN-PROF-IDX.             
