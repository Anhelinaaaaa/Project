000100 IDENTIFICATION DIVISION.                                                 
000110******************************************************************        
000120 PROGRAM-ID.  NAMLTH.                                                     
000130 AUTHOR. R T WEBER.                                                       
000140 INSTALLATION. COBOL DEVELOPMENT CENTER.                                  
000150 DATE-WRITTEN. 03/21/94.                                                  
000160 DATE-COMPILED.                                                           
000170 SECURITY. NON-CONFIDENTIAL.                                              
000180******************************************************************        
000190* REMARKS:                                                                
000200*   RETURNS THE EFFECTIVE (NON-SPACE) LENGTH OF A 20-BYTE NAME            
000210*   FIELD AND SETS NAMLTH-BLANK-SW.  CALLED FROM SCHEDRUN'S AP            
000220*   (ADD PROFESSIONAL) EDIT TO REJECT A BLANK PROF-NAME, AND              
000230*   AGAIN WHEN THE PROFESSIONAL/DIARY LISTINGS TRIM A NAME DOWN           
000240*   TO THE REPORT'S NAME COLUMN.                                          
000250*----------------------------------------------------------------         
000260*   CHANGE LOG                                                            
000270*----------------------------------------------------------------         
000280* 03/21/94  RTW  ORIGINAL PROGRAM - REQUEST CR-1994-118, LIFTED           
000290*                THE REVERSE/INSPECT TRICK OUT OF STRLTH SO THE           
000300*                SCHEDULER DOES NOT NEED THE OLD PATIENT-TEXT             
000310*                LINKAGE SHAPE                                            
000320* 05/19/95  JLS  ADDED NAMLTH-CALL-STAMP/CALLER-TAG FOR THE               
000330*                UPSI-0 TRACE SWITCH - HD-1995-071                        
000340* 04/02/96  JLS  NAMLTH-TEXT-SPLIT ADDED SO THE LISTING REPORTS           
000350*                CAN PRINT A TRUNCATED 15-BYTE NAME WITHOUT A             
000360*                SEPARATE REFORMAT STEP - HD-1996-033                     
000370* 08/30/99  JLS  Y2K - NAMLTH-CALL-STAMP ALREADY CARRIES A                
000380*                4-DIGIT YEAR, NO WINDOWING NEEDED - Y2K-1999-002         
000390*                MODIFIED:                                                
000400*                PROGRAMMER:                                              
000410*                MODIFICATION:                                            
000420******************************************************************        
000430                                                                          
000440 ENVIRONMENT DIVISION.                                                    
000450 CONFIGURATION SECTION.                                                   
000460 SOURCE-COMPUTER. IBM-390.                                                
000470 OBJECT-COMPUTER. IBM-390.                                                
000480 SPECIAL-NAMES.                                                           
000490     UPSI-0 ON STATUS IS NAMLTH-TRACE-ON                                  
000500            OFF STATUS IS NAMLTH-TRACE-OFF.                               
000510                                                                          
000520 DATA DIVISION.                                                           
000530 FILE SECTION.                                                            
000540                                                                          
000550 WORKING-STORAGE SECTION.                                                 
000560 01  MISC-FIELDS.                                                         
000570     05  CALL-COUNT               PIC S9(9) COMP VALUE ZERO.              
000580     05  L                        PIC S9(4) COMP VALUE ZERO.              
000590     05  TEMP-TXT                 PIC X(20).                              
000600                                                                          
000610 LINKAGE SECTION.                                                         
000620 01  NAME-CHECK-REC.                                                      
000630     05  NAMLTH-TEXT               PIC X(20).                             
000640     05  NAMLTH-TEXT-SPLIT REDEFINES NAMLTH-TEXT.                         
000650         10  NAMLTH-TEXT-FIRST15   PIC X(15).                             
000660         10  NAMLTH-TEXT-LAST5     PIC X(5).                              
000670     05  NAMLTH-RETURN-LEN         PIC S9(4) COMP.                        
000680     05  NAMLTH-BLANK-SW           PIC X(1).                              
000690         88  NAMLTH-IS-BLANK       VALUE "Y".                             
000700         88  NAMLTH-NOT-BLANK      VALUE "N".                             
000710     05  NAMLTH-CALL-STAMP         PIC 9(8).                              
000720     05  NAMLTH-CALL-STAMP-SPLIT REDEFINES NAMLTH-CALL-STAMP.             
000730         10  NAMLTH-STAMP-YYYY     PIC 9(4).                              
000740         10  NAMLTH-STAMP-MM       PIC 9(2).                              
000750         10  NAMLTH-STAMP-DD       PIC 9(2).                              
000760     05  NAMLTH-CALLER-TAG         PIC X(8).                              
000770     05  NAMLTH-CALLER-TAG-SPLIT REDEFINES NAMLTH-CALLER-TAG.             
000780         10  NAMLTH-CALLER-PARA    PIC X(4).                              
000790         10  NAMLTH-CALLER-SEQ     PIC X(4).                              
000800                                                                          
000810 PROCEDURE DIVISION USING NAME-CHECK-REC.                                 
000820 000-CHECK-NAME.                                                          
000830     ADD +1 TO CALL-COUNT.                                                
000840     MOVE 0 TO L.                                                         
000850     MOVE FUNCTION REVERSE(NAMLTH-TEXT) TO TEMP-TXT.                      
000860     INSPECT TEMP-TXT                                                     
000870               TALLYING L FOR LEADING SPACES.                             
000880     COMPUTE NAMLTH-RETURN-LEN = LENGTH OF NAMLTH-TEXT - L.               
000890                                                                          
000900     IF NAMLTH-RETURN-LEN = ZERO                                          
000910         SET NAMLTH-IS-BLANK TO TRUE                                      
000920     ELSE                                                                 
000930         SET NAMLTH-NOT-BLANK TO TRUE.                                    
000940                                                                          
000950     IF NAMLTH-TRACE-ON                                                   
000960         DISPLAY "NAMLTH CALL " CALL-COUNT " FROM "                       
000970                 NAMLTH-CALLER-TAG " LEN " NAMLTH-RETURN-LEN.             
000980                                                                          
000990 000-EXIT.                                                                
001000     GOBACK.                                                              
