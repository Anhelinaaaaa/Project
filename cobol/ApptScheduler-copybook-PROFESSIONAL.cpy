000100******************************************************************        
000110* PROFESSIONAL - HEALTH PROFESSIONAL MASTER RECORD               *        
000120*        USED BY:  SCHEDRUN (PROFESSIONAL-STATE-FILE record,     *        
000130*                   and as the shape of the in-memory registry)  *        
000140*        RECORD LENGTH:  60 BYTES - KEYED BY PROF-NAME           *        
000150******************************************************************        
000160* 03/14/94  RTW  ORIGINAL COPYBOOK FOR THE PROFESSIONAL REGISTER *        
000170* 09/02/97  JLS  NAME IS THE UNIQUE KEY - NO SEPARATE KEY FIELD  *        
000180******************************************************************        
000190 01  PROF-RECORD.                                                         
000200     05  PROF-NAME                  PIC X(20).                            
000210     05  PROF-PROFESSION            PIC X(20).                            
000220     05  PROF-LOCATION              PIC X(20).                            
