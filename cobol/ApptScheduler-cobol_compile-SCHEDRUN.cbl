000100 IDENTIFICATION DIVISION.                                                 
000110******************************************************************        
000120 PROGRAM-ID.  SCHEDRUN.                                                   
000130 AUTHOR. JON SAYLES.                                                      
000140 INSTALLATION. COBOL DEVELOPMENT CENTER.                                  
000150 DATE-WRITTEN. 02/06/94.                                                  
000160 DATE-COMPILED.                                                           
000170 SECURITY. NON-CONFIDENTIAL.                                              
000180******************************************************************        
000190* REMARKS:                                                                
000200*   BATCH DRIVER FOR THE HEALTH PROFESSIONAL APPOINTMENT                  
000210*   SCHEDULER.  LOADS THE PROFESSIONAL REGISTER AND DIARY FROM            
000220*   THE PRIOR RUN'S STATE FILES (OR STARTS EMPTY), READS THE              
000230*   TRANSACTION FILE ONE RECORD AT A TIME, EVALUATES THE                  
000240*   TRANSACTION CODE AND POSTS THE REQUESTED CHANGE, AND AT               
000250*   END OF FILE REWRITES BOTH STATE FILES AND PRINTS THE                  
000260*   END-OF-RUN CONTROL TOTALS.  REPLACES THE OLD INTERACTIVE              
000270*   SCHEDULER PROTOTYPE - NO SCREEN I/O IN THIS JOB.                      
000280*----------------------------------------------------------------         
000290*   CHANGE LOG                                                            
000300*----------------------------------------------------------------         
000310* 02/06/94  JLS  ORIGINAL PROGRAM - REQUEST CR-1994-118, BATCH            
000320*                REWRITE OF THE PROTOTYPE SCHEDULER                       
000330* 08/02/94  JLS  FIXED "TOUCHING" APPOINTMENTS BEING FLAGGED AS           
000340*                CONFLICTS (SEE APOVLAP) - CR-1994-142                    
000350* 02/28/95  RTW  ADDED THE UN (UNDO) TRANSACTION AND THE                  
000360*                UNDO-TABLE-AREA - HD-1995-009                            
000370* 05/19/95  JLS  CALLS NOW PASS OVLP-CALL-STAMP/CALLER-TAG SO             
000380*                APOVLAP CAN TRACE UNDER UPSI-0 - HD-1995-071             
000390* 04/02/96  JLS  AP EDIT NOW CALLS NAMLTH TO REJECT A BLANK               
000400*                PROFESSIONAL NAME - HD-1996-033                          
000410* 09/03/96  RTW  SS (SEARCH AND SCHEDULE) ADDED - REQUEST                 
000420*                CR-1996-205                                              
000430* 01/11/99  MDK  SS END-DATE CAP NOW USES FUNCTION                        
000440*                INTEGER-OF-DATE/DATE-OF-INTEGER INSTEAD OF THE           
000450*                OLD JULIAN-TABLE ROUTINE - HD-1999-002                   
000460* 08/30/99  MDK  Y2K - TRN-DATE, APPT-DATE, PROF STATE FILES ALL          
000470*                CARRY FULL 4-DIGIT YEARS ALREADY; NO WINDOWING           
000480*                LOGIC REQUIRED IN THIS PROGRAM - Y2K-1999-002            
000490*                MODIFIED:                                                
000500*                PROGRAMMER:                                              
000510*                MODIFICATION:                                            
000520******************************************************************        
000530                                                                          
000540 ENVIRONMENT DIVISION.                                                    
000550 CONFIGURATION SECTION.                                                   
000560 SOURCE-COMPUTER. IBM-390.                                                
000570 OBJECT-COMPUTER. IBM-390.                                                
000580 SPECIAL-NAMES.                                                           
000590     C01 IS NEXT-PAGE                                                     
000600     UPSI-0 ON STATUS IS SCHEDRUN-TRACE-ON                                
000610            OFF STATUS IS SCHEDRUN-TRACE-OFF.                             
000620                                                                          
000630 INPUT-OUTPUT SECTION.                                                    
000640 FILE-CONTROL.                                                            
000650     SELECT SYSOUT                                                        
000660     ASSIGN TO UT-S-SYSOUT                                                
000670       ORGANIZATION IS SEQUENTIAL.                                        
000680                                                                          
000690     SELECT TRANFILE                                                      
000700     ASSIGN TO UT-S-TRANFILE                                              
000710       ACCESS MODE IS SEQUENTIAL                                          
000720       FILE STATUS IS TFCODE.                                             
000730                                                                          
000740     SELECT PROFFILE                                                      
000750     ASSIGN TO UT-S-PROFFILE                                              
000760       ACCESS MODE IS SEQUENTIAL                                          
000770       FILE STATUS IS PFCODE.                                             
000780                                                                          
000790     SELECT APPTFILE                                                      
000800     ASSIGN TO UT-S-APPTFILE                                              
000810       ACCESS MODE IS SEQUENTIAL                                          
000820       FILE STATUS IS AFCODE.                                             
000830                                                                          
000840     SELECT RESULTS                                                       
000850     ASSIGN TO UT-S-RESULTS                                               
000860       ACCESS MODE IS SEQUENTIAL                                          
000870       FILE STATUS IS RFCODE.                                             
000880                                                                          
000890 DATA DIVISION.                                                           
000900 FILE SECTION.                                                            
000910 FD  SYSOUT                                                               
000920     RECORDING MODE IS F                                                  
000930     LABEL RECORDS ARE STANDARD                                           
000940     RECORD CONTAINS 130 CHARACTERS                                       
000950     BLOCK CONTAINS 0 RECORDS                                             
000960     DATA RECORD IS SYSOUT-REC.                                           
000970 01  SYSOUT-REC  PIC X(130).                                              
000980                                                                          
000990******* TRANSACTION-FILE - ONE BATCH COMMAND PER RECORD, SEE              
001000******* TRANSACT COPYBOOK FOR THE TRN-CODE VALUES                         
001010 FD  TRANFILE                                                             
001020     RECORDING MODE IS F                                                  
001030     LABEL RECORDS ARE STANDARD                                           
001040     RECORD CONTAINS 240 CHARACTERS                                       
001050     BLOCK CONTAINS 0 RECORDS                                             
001060     DATA RECORD IS TRANFILE-REC.                                         
001070 01  TRANFILE-REC  PIC X(240).                                            
001080                                                                          
001090******* PROFESSIONAL-STATE-FILE - REWRITTEN IN FULL EACH RUN              
001100******* FROM THE IN-MEMORY PROF-TABLE-AREA                                
001110 FD  PROFFILE                                                             
001120     RECORDING MODE IS F                                                  
001130     LABEL RECORDS ARE STANDARD                                           
001140     RECORD CONTAINS 60 CHARACTERS                                        
001150     BLOCK CONTAINS 0 RECORDS                                             
001160     DATA RECORD IS PROFFILE-REC.                                         
001170 01  PROFFILE-REC  PIC X(60).                                             
001180                                                                          
001190******* APPOINTMENT-STATE-FILE - REWRITTEN IN FULL EACH RUN               
001200******* FROM THE IN-MEMORY APPT-TABLE-AREA                                
001210 FD  APPTFILE                                                             
001220     RECORDING MODE IS F                                                  
001230     LABEL RECORDS ARE STANDARD                                           
001240     RECORD CONTAINS 66 CHARACTERS                                        
001250     BLOCK CONTAINS 0 RECORDS                                             
001260     DATA RECORD IS APPTFILE-REC.                                         
001270 01  APPTFILE-REC  PIC X(66).                                             
001280                                                                          
001290 FD  RESULTS                                                              
001300     RECORDING MODE IS F                                                  
001310     LABEL RECORDS ARE STANDARD                                           
001320     RECORD CONTAINS 132 CHARACTERS                                       
001330     BLOCK CONTAINS 0 RECORDS                                             
001340     DATA RECORD IS RESULTS-REC.                                          
001350 01  RESULTS-REC  PIC X(132).                                             
001360                                                                          
001370 WORKING-STORAGE SECTION.                                                 
001380                                                                          
001390 01  FILE-STATUS-CODES.                                                   
001400     05  TFCODE                  PIC X(2).                                
001410         88  TFCODE-OK           VALUE "00".                              
001420     05  PFCODE                  PIC X(2).                                
001430         88  PFCODE-OK           VALUE "00".                              
001440     05  AFCODE                  PIC X(2).                                
001450         88  AFCODE-OK           VALUE "00".                              
001460     05  RFCODE                  PIC X(2).                                
001470         88  RFCODE-OK           VALUE "00".                              
001480     05  FILLER                  PIC X(2).                                
001490                                                                          
001500 COPY TRANSACT.                                                           
001510 COPY PROFESSIONAL.                                                       
001520 COPY APPOINTMT.                                                          
001530                                                                          
001540 77  MORE-TRANS-SW               PIC X(1) VALUE "Y".                      
001550     88  MORE-TRANSACTIONS       VALUE "Y".                               
001560     88  NO-MORE-TRANSACTIONS    VALUE "N".                               
001570 77  MORE-PROF-LOAD-SW           PIC X(1) VALUE "Y".                      
001580     88  MORE-PROF-TO-LOAD       VALUE "Y".                               
001590     88  NO-MORE-PROF-TO-LOAD    VALUE "N".                               
001600 77  MORE-APPT-LOAD-SW           PIC X(1) VALUE "Y".                      
001610     88  MORE-APPT-TO-LOAD       VALUE "Y".                               
001620     88  NO-MORE-APPT-TO-LOAD    VALUE "N".                               
001630 77  PROF-LOAD-SW                PIC X(1) VALUE SPACE.                    
001640     88  PROF-LOAD-OK            VALUE "Y".                               
001650     88  PROF-LOAD-FAILED        VALUE "N".                               
001660 77  APPT-LOAD-SW                PIC X(1) VALUE SPACE.                    
001670     88  APPT-LOAD-OK            VALUE "Y".                               
001680     88  APPT-LOAD-FAILED        VALUE "N".                               
001690 77  TRANSACTION-OK-SW           PIC X(1) VALUE SPACE.                    
001700     88  TRANSACTION-ACCEPTED    VALUE "Y".                               
001710     88  TRANSACTION-REJECTED    VALUE "N".                               
001720 77  PROF-FOUND-SW               PIC X(1) VALUE SPACE.                    
001730     88  PROF-WAS-FOUND          VALUE "Y".                               
001740     88  PROF-NOT-FOUND          VALUE "N".                               
001750 77  BOOKING-SW                  PIC X(1) VALUE SPACE.                    
001760     88  BOOKING-CONFLICT        VALUE "Y".                               
001770     88  BOOKING-CLEAR           VALUE "N".                               
001780 77  SLOT-FREE-SW                PIC X(1) VALUE SPACE.                    
001790     88  SLOT-IS-FREE            VALUE "Y".                               
001800     88  SLOT-IS-BUSY            VALUE "N".                               
001810 77  DATE-ADJUSTED-SW            PIC X(1) VALUE SPACE.                    
001820     88  DATE-WAS-ADJUSTED       VALUE "Y".                               
001830     88  DATE-NOT-ADJUSTED       VALUE "N".                               
001840                                                                          
001850 01  PROF-TABLE-AREA.                                                     
001860     05  PROF-TABLE-COUNT         PIC S9(4) COMP VALUE ZERO.              
001870     05  PROF-TABLE-ENTRY OCCURS 50 TIMES                                 
001880                          INDEXED BY PROF-IDX.                            
001890         10  PROF-TAB-NAME        PIC X(20).                              
001900         10  PROF-TAB-PROFESSION  PIC X(20).                              
001910         10  PROF-TAB-LOCATION    PIC X(20).                              
001920         10  PROF-TAB-STATUS-SW   PIC X(1).                               
001930             88  PROF-TAB-ACTIVE  VALUE "Y".                              
001940             88  PROF-TAB-DELETED VALUE "N".                              
001950         10  FILLER               PIC X(3).                               
001960                                                                          
001970 01  APPT-TABLE-AREA.                                                     
001980     05  APPT-TABLE-COUNT         PIC S9(4) COMP VALUE ZERO.              
001990     05  APPT-TABLE-ENTRY OCCURS 200 TIMES                                
002000                          INDEXED BY APPT-IDX.                            
002010         10  APPT-TAB-PROF-NAME   PIC X(20).                              
002020         10  APPT-TAB-DATE        PIC 9(8).                               
002030         10  APPT-TAB-START-TIME  PIC 9(4).                               
002040         10  APPT-TAB-END-TIME    PIC 9(4).                               
002050         10  APPT-TAB-TREATMENT   PIC X(20).                              
002060         10  APPT-TAB-PATIENT-ID  PIC X(10).                              
002070         10  APPT-TAB-STATUS-SW   PIC X(1).                               
002080             88  APPT-TAB-ACTIVE  VALUE "Y".                              
002090             88  APPT-TAB-DELETED VALUE "N".                              
002100         10  FILLER               PIC X(3).                               
002110                                                                          
002120******* UNDO-TABLE-AREA - LIFO STACK OF REVERSAL ACTIONS.                 
002130******* UNDO-DATA IS REDEFINED ONE WAY PER TRN-CODE THAT CAN              
002140******* BE UNDONE SO NO CLASS HIERARCHY IS NEEDED FOR THE                 
002150******* DIFFERENT REVERSAL SHAPES.                                        
002160 01  UNDO-TABLE-AREA.                                                     
002170     05  UNDO-TOP                 PIC S9(4) COMP VALUE ZERO.              
002180     05  UNDO-TABLE-ENTRY OCCURS 100 TIMES                                
002190                          INDEXED BY UNDO-IDX.                            
002200         10  UNDO-ACTION-CODE     PIC X(2).                               
002210             88  UNDO-IS-ADD      VALUE "AP".                             
002220             88  UNDO-IS-EDIT     VALUE "EP".                             
002230             88  UNDO-IS-DELETE   VALUE "DP".                             
002240             88  UNDO-IS-SCHEDULE VALUE "AA".                             
002250         10  UNDO-DATA            PIC X(150).                             
002260         10  UNDO-ADD-VIEW REDEFINES UNDO-DATA.                           
002270             15  UNDO-ADD-PROF-IDX     PIC S9(4) COMP.                    
002280             15  FILLER                PIC X(148).                        
002290         10  UNDO-DELETE-VIEW REDEFINES UNDO-DATA.                        
002300             15  UNDO-DEL-PROF-IDX     PIC S9(4) COMP.                    
002310             15  FILLER                PIC X(148).                        
002320         10  UNDO-EDIT-VIEW REDEFINES UNDO-DATA.                          
002330             15  UNDO-EDIT-PROF-IDX    PIC S9(4) COMP.                    
002340             15  UNDO-EDIT-OLD-NAME       PIC X(20).                      
002350             15  UNDO-EDIT-OLD-PROFESSION PIC X(20).                      
002360             15  UNDO-EDIT-OLD-LOCATION   PIC X(20).                      
002370             15  FILLER                PIC X(88).                         
002380         10  UNDO-SCHEDULE-VIEW REDEFINES UNDO-DATA.                      
002390             15  UNDO-SCHED-APPT-COUNT PIC S9(4) COMP.                    
002400             15  UNDO-SCHED-APPT-IDX   PIC S9(4) COMP                     
002410                                        OCCURS 5 TIMES.                   
002420             15  FILLER                PIC X(138).                        
002430                                                                          
002440 01  WS-SLOT-TABLE.                                                       
002450     05  SLOT-TABLE-COUNT          PIC S9(4) COMP VALUE ZERO.             
002460     05  SLOT-TABLE-ENTRY OCCURS 500 TIMES                                
002470                          INDEXED BY SLOT-IDX.                            
002480         10  SLOT-DATE             PIC 9(8).                              
002490         10  SLOT-START            PIC 9(4).                              
002500         10  SLOT-END              PIC 9(4).                              
002510         10  FILLER                PIC X(4).                              
002520                                                                          
002530******* WORK AREAS FOR THE FREE-SLOT SEARCH (SS)                          
002540 01  WS-SEARCH-FIELDS.                                                    
002550     05  WS-SEARCH-END-DATE        PIC 9(8).                              
002560     05  WS-MAX-END-DATE           PIC 9(8).                              
002570     05  WS-CANDIDATE-DATE         PIC 9(8).                              
002580     05  WS-CANDIDATE-START        PIC 9(4).                              
002590     05  WS-CANDIDATE-END          PIC 9(4).                              
002600     05  WS-CANDIDATE-START-MIN    PIC S9(4) COMP.                        
002610     05  WS-CANDIDATE-END-MIN      PIC S9(4) COMP.                        
002620     05  WS-DATE-INT               PIC S9(9) COMP.                        
002630     05  WS-SLOT-SEQ               PIC S9(4) COMP.                        
002640     05  WS-SUB                    PIC S9(4) COMP.                        
002650     05  WS-NEW-APPT-IDX-LIST      PIC S9(4) COMP OCCURS 5 TIMES.         
002660     05  FILLER                    PIC X(4).                              
002670                                                                          
002680 77  WS-SEARCH-NAME                PIC X(20).                             
002690 77  WS-RESULT-TEXT                PIC X(30).                             
002700 77  WS-CURRENT-DATE-8             PIC 9(8).                              
002710                                                                          
002720 77  TRANS-READ-COUNT              PIC S9(7) COMP VALUE ZERO.             
002730 77  TRANS-ACCEPTED-COUNT          PIC S9(7) COMP VALUE ZERO.             
002740 77  TRANS-REJECTED-COUNT          PIC S9(7) COMP VALUE ZERO.             
002750 77  PROF-SAVED-COUNT              PIC S9(7) COMP VALUE ZERO.             
002760 77  APPT-SAVED-COUNT              PIC S9(7) COMP VALUE ZERO.             
002770 77  WS-LINE-COUNT                 PIC S9(4) COMP VALUE ZERO.             
002780                                                                          
002790******* MUST STAY IN STEP WITH APOVLAP'S LINKAGE SECTION                  
002800 01  OVERLAP-CHECK-REC.                                                   
002810     05  OVLP-NEW-DATE             PIC 9(8).                              
002820     05  OVLP-NEW-START            PIC 9(4).                              
002830     05  OVLP-NEW-END              PIC 9(4).                              
002840     05  OVLP-EXIST-DATE           PIC 9(8).                              
002850     05  OVLP-EXIST-START          PIC 9(4).                              
002860     05  OVLP-EXIST-END            PIC 9(4).                              
002870     05  OVLP-CALL-STAMP           PIC 9(8).                              
002880     05  OVLP-CALLER-TAG           PIC X(8).                              
002890     05  OVLP-RESULT-SW            PIC X(1).                              
002900         88  OVLP-CONFLICT         VALUE "Y".                             
002910         88  OVLP-CLEAR            VALUE "N".                             
002920                                                                          
002930******* MUST STAY IN STEP WITH NAMLTH'S LINKAGE SECTION                   
002940 01  NAME-CHECK-REC.                                                      
002950     05  NAMLTH-TEXT               PIC X(20).                             
002960     05  NAMLTH-RETURN-LEN         PIC S9(4) COMP.                        
002970     05  NAMLTH-BLANK-SW           PIC X(1).                              
002980         88  NAMLTH-IS-BLANK       VALUE "Y".                             
002990         88  NAMLTH-NOT-BLANK      VALUE "N".                             
003000     05  NAMLTH-CALL-STAMP         PIC 9(8).                              
003010     05  NAMLTH-CALLER-TAG         PIC X(8).                              
003020                                                                          
003030 01  WS-RESULT-LINE.                                                      
003040     05  RESLN-TRN-CODE            PIC X(2).                              
003050     05  FILLER                    PIC X(2) VALUE SPACES.                 
003060     05  RESLN-KEY                 PIC X(20).                             
003070     05  FILLER                    PIC X(2) VALUE SPACES.                 
003080     05  RESLN-TEXT                PIC X(30).                             
003090     05  FILLER                    PIC X(76) VALUE SPACES.                
003100                                                                          
003110 01  WS-DIARY-HDR-LINE.                                                   
003120     05  FILLER                    PIC X(14) VALUE "DIARY FOR: ".         
003130     05  DHDR-PROF-NAME            PIC X(20).                             
003140     05  FILLER                    PIC X(98) VALUE SPACES.                
003150                                                                          
003160 01  WS-DIARY-DETAIL-LINE.                                                
003170     05  FILLER                    PIC X(4) VALUE SPACES.                 
003180     05  DDTL-DATE                 PIC X(10).                             
003190     05  FILLER                    PIC X(2) VALUE SPACES.                 
003200     05  DDTL-START                PIC X(5).                              
003210     05  FILLER                    PIC X(1) VALUE "-".                    
003220     05  DDTL-END                  PIC X(5).                              
003230     05  FILLER                    PIC X(2) VALUE SPACES.                 
003240     05  DDTL-TREATMENT            PIC X(20).                             
003250     05  FILLER                    PIC X(2) VALUE SPACES.                 
003260     05  DDTL-PATIENT-ID           PIC X(10).                             
003270     05  FILLER                    PIC X(71) VALUE SPACES.                
003280                                                                          
003290 01  WS-PROF-LIST-LINE.                                                   
003300     05  PLST-NAME                 PIC X(20).                             
003310     05  FILLER                    PIC X(2) VALUE SPACES.                 
003320     05  PLST-PROFESSION           PIC X(20).                             
003330     05  FILLER                    PIC X(2) VALUE SPACES.                 
003340     05  PLST-LOCATION             PIC X(20).                             
003350     05  FILLER                    PIC X(68) VALUE SPACES.                
003360                                                                          
003370 01  WS-SLOT-LIST-LINE.                                                   
003380     05  SLST-SEQ                  PIC ZZ9.                               
003390     05  FILLER                    PIC X(2) VALUE SPACES.                 
003400     05  SLST-DATE                 PIC X(10).                             
003410     05  FILLER                    PIC X(2) VALUE SPACES.                 
003420     05  SLST-START                PIC X(5).                              
003430     05  FILLER                    PIC X(1) VALUE "-".                    
003440     05  SLST-END                  PIC X(5).                              
003450     05  FILLER                    PIC X(104) VALUE SPACES.               
003460                                                                          
003470 01  WS-SUMMARY-LINE.                                                     
003480     05  SUML-LABEL                PIC X(30).                             
003490     05  SUML-COUNT                PIC ZZZZ9.                             
003500     05  FILLER                    PIC X(97) VALUE SPACES.                
003510                                                                          
003520 COPY ABENDREC.                                                           
003530                                                                          
003540 PROCEDURE DIVISION.                                                      
003550 000-HOUSEKEEPING.                                                        
003560     MOVE "000-HOUSEKEEPING" TO PARA-NAME.                                
003570     DISPLAY "******** BEGIN JOB SCHEDRUN ********".                      
003580     OPEN OUTPUT RESULTS.                                                 
003590     OPEN OUTPUT SYSOUT.                                                  
003600                                                                          
003610     PERFORM 100-LOAD-STATE THRU 100-EXIT.                                
003620                                                                          
003630     OPEN INPUT TRANFILE.                                                 
003640     IF NOT TFCODE-OK                                                     
003650         MOVE "** TRANSACTION FILE OPEN FAILED" TO                        
003660                                        ABEND-REASON                      
003670         GO TO 1000-ABEND-RTN.                                            
003680                                                                          
003690     PERFORM 210-READ-TRANSACTION THRU 210-EXIT.                          
003700 000-EXIT.                                                                
003710     EXIT.                                                                
003720                                                                          
003730 100-LOAD-STATE.                                                          
003740     MOVE "100-LOAD-STATE" TO PARA-NAME.                                  
003750     OPEN INPUT PROFFILE.                                                 
003760     IF NOT PFCODE-OK                                                     
003770         SET PROF-LOAD-FAILED TO TRUE                                     
003780         MOVE "LOAD FAILED - STARTING EMPTY" TO RESLN-TEXT                
003790         MOVE "PROFESSIONALS" TO RESLN-KEY                                
003800         MOVE SPACES TO RESLN-TRN-CODE                                    
003810         PERFORM 800-WRITE-RESULT-LINE THRU 800-EXIT                      
003820     ELSE                                                                 
003830         SET PROF-LOAD-OK TO TRUE                                         
003840         PERFORM 125-READ-ONE-PROFESSIONAL THRU 125-EXIT                  
003850         PERFORM 120-LOAD-PROFESSIONALS THRU 120-EXIT                     
003860             UNTIL NO-MORE-PROF-TO-LOAD                                   
003870         CLOSE PROFFILE.                                                  
003880                                                                          
003890     OPEN INPUT APPTFILE.                                                 
003900     IF NOT AFCODE-OK                                                     
003910         SET APPT-LOAD-FAILED TO TRUE                                     
003920         MOVE "LOAD FAILED - STARTING EMPTY" TO RESLN-TEXT                
003930         MOVE "APPOINTMENTS" TO RESLN-KEY                                 
003940         MOVE SPACES TO RESLN-TRN-CODE                                    
003950         PERFORM 800-WRITE-RESULT-LINE THRU 800-EXIT                      
003960     ELSE                                                                 
003970         SET APPT-LOAD-OK TO TRUE                                         
003980         PERFORM 145-READ-ONE-APPOINTMENT THRU 145-EXIT                   
003990         PERFORM 140-LOAD-APPOINTMENTS THRU 140-EXIT                      
004000             UNTIL NO-MORE-APPT-TO-LOAD                                   
004010         CLOSE APPTFILE.                                                  
004020 100-EXIT.                                                                
004030     EXIT.                                                                
004040                                                                          
004050 120-LOAD-PROFESSIONALS.                                                  
004060     MOVE "120-LOAD-PROFESSIONALS" TO PARA-NAME.                          
004070     IF PROF-TABLE-COUNT < 50                                             
004080         ADD +1 TO PROF-TABLE-COUNT                                       
004090         SET PROF-IDX TO PROF-TABLE-COUNT                                 
004100         MOVE PROF-NAME       TO PROF-TAB-NAME(PROF-IDX)                  
004110         MOVE PROF-PROFESSION TO PROF-TAB-PROFESSION(PROF-IDX)            
004120         MOVE PROF-LOCATION   TO PROF-TAB-LOCATION(PROF-IDX)              
004130         SET PROF-TAB-ACTIVE(PROF-IDX) TO TRUE.                           
004140     PERFORM 125-READ-ONE-PROFESSIONAL THRU 125-EXIT.                     
004150 120-EXIT.                                                                
004160     EXIT.                                                                
004170                                                                          
004180 125-READ-ONE-PROFESSIONAL.                                               
004190     READ PROFFILE INTO PROF-RECORD                                       
004200         AT END                                                           
004210         SET NO-MORE-PROF-TO-LOAD TO TRUE                                 
004220         GO TO 125-EXIT                                                   
004230     END-READ.                                                            
004240 125-EXIT.                                                                
004250     EXIT.                                                                
004260                                                                          
004270 140-LOAD-APPOINTMENTS.                                                   
004280     MOVE "140-LOAD-APPOINTMENTS" TO PARA-NAME.                           
004290     IF APPT-TABLE-COUNT < 200                                            
004300         ADD +1 TO APPT-TABLE-COUNT                                       
004310         SET APPT-IDX TO APPT-TABLE-COUNT                                 
004320         MOVE APPT-PROF-NAME  TO APPT-TAB-PROF-NAME(APPT-IDX)             
004330         MOVE APPT-DATE       TO APPT-TAB-DATE(APPT-IDX)                  
004340         MOVE APPT-START-TIME TO APPT-TAB-START-TIME(APPT-IDX)            
004350         MOVE APPT-END-TIME   TO APPT-TAB-END-TIME(APPT-IDX)              
004360         MOVE APPT-TREATMENT  TO APPT-TAB-TREATMENT(APPT-IDX)             
004370         MOVE APPT-PATIENT-ID TO APPT-TAB-PATIENT-ID(APPT-IDX)            
004380         SET APPT-TAB-ACTIVE(APPT-IDX) TO TRUE.                           
004390     PERFORM 145-READ-ONE-APPOINTMENT THRU 145-EXIT.                      
004400 140-EXIT.                                                                
004410     EXIT.                                                                
004420                                                                          
004430 145-READ-ONE-APPOINTMENT.                                                
004440     READ APPTFILE INTO APPT-RECORD                                       
004450         AT END                                                           
004460         SET NO-MORE-APPT-TO-LOAD TO TRUE                                 
004470         GO TO 145-EXIT                                                   
004480     END-READ.                                                            
004490 145-EXIT.                                                                
004500     EXIT.                                                                
004510                                                                          
004520 200-MAINLINE.                                                            
004530     MOVE "200-MAINLINE" TO PARA-NAME.                                    
004540     IF MORE-TRANSACTIONS                                                 
004550         PERFORM 250-DISPATCH-TRANSACTN THRU 250-EXIT                     
004560         PERFORM 210-READ-TRANSACTION THRU 210-EXIT.                      
004570 200-EXIT.                                                                
004580     EXIT.                                                                
004590                                                                          
004600 210-READ-TRANSACTION.                                                    
004610     MOVE "210-READ-TRANSACTION" TO PARA-NAME.                            
004620     READ TRANFILE INTO TRN-RECORD                                        
004630         AT END                                                           
004640         SET NO-MORE-TRANSACTIONS TO TRUE                                 
004650         GO TO 210-EXIT                                                   
004660     END-READ.                                                            
004670     ADD +1 TO TRANS-READ-COUNT.                                          
004680 210-EXIT.                                                                
004690     EXIT.                                                                
004700                                                                          
004710 250-DISPATCH-TRANSACTN.                                                  
004720     MOVE "250-DISPATCH-TRANSACTN" TO PARA-NAME.                          
004730     SET TRANSACTION-ACCEPTED TO TRUE.                                    
004740     EVALUATE TRN-CODE                                                    
004750         WHEN "AP"                                                        
004760             PERFORM 300-ADD-PROFESSIONAL THRU 300-EXIT                   
004770         WHEN "EP"                                                        
004780             PERFORM 320-EDIT-PROFESSIONAL THRU 320-EXIT                  
004790         WHEN "DP"                                                        
004800             PERFORM 340-DELETE-PROFESSIONAL THRU 340-EXIT                
004810         WHEN "VD"                                                        
004820             PERFORM 360-VIEW-DIARY THRU 360-EXIT                         
004830         WHEN "LP"                                                        
004840             PERFORM 380-LIST-PROFESSIONALS THRU 380-EXIT                 
004850         WHEN "AA"                                                        
004860             PERFORM 400-ADD-APPOINTMENT THRU 400-EXIT                    
004870         WHEN "SS"                                                        
004880             PERFORM 600-SEARCH-AND-SCHEDULE THRU 600-EXIT                
004890         WHEN "UN"                                                        
004900             PERFORM 700-UNDO THRU 700-EXIT                               
004910         WHEN OTHER                                                       
004920             SET TRANSACTION-REJECTED TO TRUE                             
004930             MOVE "UNKNOWN TRANSACTION CODE" TO RESLN-TEXT                
004940             MOVE TRN-CODE TO RESLN-TRN-CODE                              
004950             MOVE SPACES TO RESLN-KEY                                     
004960             PERFORM 800-WRITE-RESULT-LINE THRU 800-EXIT                  
004970     END-EVALUATE.                                                        
004980                                                                          
004990     IF TRANSACTION-ACCEPTED                                              
005000         ADD +1 TO TRANS-ACCEPTED-COUNT                                   
005010     ELSE                                                                 
005020         ADD +1 TO TRANS-REJECTED-COUNT.                                  
005030 250-EXIT.                                                                
005040     EXIT.                                                                
005050                                                                          
005060******* 305-FIND-PROFESSIONAL IS SHARED BY EVERY TRANSACTION              
005070******* THAT NEEDS TO RESOLVE A NAME AGAINST THE ACTIVE                   
005080******* ENTRIES IN PROF-TABLE-AREA.  CALLER SETS WS-SEARCH-NAME           
005090******* FIRST; PROF-IDX POINTS AT THE MATCH ON RETURN.                    
005100 305-FIND-PROFESSIONAL.                                                   
005110     SET PROF-NOT-FOUND TO TRUE.                                          
005120     PERFORM 306-SCAN-PROF-ENTRY THRU 306-EXIT                            
005130         VARYING PROF-IDX FROM 1 BY 1                                     
005140         UNTIL PROF-IDX > PROF-TABLE-COUNT OR PROF-WAS-FOUND.             
005150 305-EXIT.                                                                
005160     EXIT.                                                                
005170                                                                          
005180 306-SCAN-PROF-ENTRY.                                                     
005190     IF PROF-TAB-ACTIVE(PROF-IDX)                                         
005200        AND PROF-TAB-NAME(PROF-IDX) = WS-SEARCH-NAME                      
005210         SET PROF-WAS-FOUND TO TRUE.                                      
005220 306-EXIT.                                                                
005230     EXIT.                                                                
005240                                                                          
005250 300-ADD-PROFESSIONAL.                                                    
005260     MOVE "300-ADD-PROFESSIONAL" TO PARA-NAME.                            
005270     MOVE TRN-NAME TO NAMLTH-TEXT.                                        
005280     MOVE WS-CURRENT-DATE-8 TO NAMLTH-CALL-STAMP.                         
005290     MOVE "300-ADD" TO NAMLTH-CALLER-TAG.                                 
005300     CALL "NAMLTH" USING NAME-CHECK-REC.                                  
005310                                                                          
005320     IF NAMLTH-IS-BLANK                                                   
005330         SET TRANSACTION-REJECTED TO TRUE                                 
005340         MOVE "REJECTED - BLANK NAME" TO RESLN-TEXT                       
005350     ELSE                                                                 
005360         MOVE TRN-NAME TO WS-SEARCH-NAME                                  
005370         PERFORM 305-FIND-PROFESSIONAL THRU 305-EXIT                      
005380         IF PROF-WAS-FOUND                                                
005390             SET TRANSACTION-REJECTED TO TRUE                             
005400             MOVE "ALREADY EXISTS" TO RESLN-TEXT                          
005410         ELSE                                                             
005420             IF PROF-TABLE-COUNT >= 50                                    
005430                 SET TRANSACTION-REJECTED TO TRUE                         
005440                 MOVE "REJECTED - TABLE FULL" TO RESLN-TEXT               
005450             ELSE                                                         
005460                 PERFORM 310-INSERT-PROFESSIONAL THRU 310-EXIT            
005470                 SET TRANSACTION-ACCEPTED TO TRUE                         
005480                 MOVE "ADDED" TO RESLN-TEXT.                              
005490                                                                          
005500     MOVE "AP" TO RESLN-TRN-CODE.                                         
005510     MOVE TRN-NAME TO RESLN-KEY.                                          
005520     PERFORM 800-WRITE-RESULT-LINE THRU 800-EXIT.                         
005530 300-EXIT.                                                                
005540     EXIT.                                                                
005550                                                                          
005560 310-INSERT-PROFESSIONAL.                                                 
005570     ADD +1 TO PROF-TABLE-COUNT.                                          
005580     SET PROF-IDX TO PROF-TABLE-COUNT.                                    
005590     MOVE TRN-NAME       TO PROF-TAB-NAME(PROF-IDX).                      
005600     MOVE TRN-PROFESSION TO PROF-TAB-PROFESSION(PROF-IDX).                
005610     MOVE TRN-LOCATION   TO PROF-TAB-LOCATION(PROF-IDX).                  
005620     SET PROF-TAB-ACTIVE(PROF-IDX) TO TRUE.                               
005630                                                                          
005640     IF UNDO-TOP < 100                                                    
005650         ADD +1 TO UNDO-TOP                                               
005660         SET UNDO-IDX TO UNDO-TOP                                         
005670         MOVE "AP" TO UNDO-ACTION-CODE(UNDO-IDX)                          
005680         SET UNDO-ADD-PROF-IDX(UNDO-IDX) TO PROF-IDX.                     
005690 310-EXIT.                                                                
005700     EXIT.                                                                
005710                                                                          
005720 320-EDIT-PROFESSIONAL.                                                   
005730     MOVE "320-EDIT-PROFESSIONAL" TO PARA-NAME.                           
005740     MOVE TRN-OLD-NAME TO WS-SEARCH-NAME.                                 
005750     PERFORM 305-FIND-PROFESSIONAL THRU 305-EXIT.                         
005760                                                                          
005770     IF PROF-NOT-FOUND                                                    
005780         SET TRANSACTION-REJECTED TO TRUE                                 
005790         MOVE "NOT FOUND" TO RESLN-TEXT                                   
005800     ELSE                                                                 
005810         IF UNDO-TOP < 100                                                
005820             ADD +1 TO UNDO-TOP                                           
005830             SET UNDO-IDX TO UNDO-TOP                                     
005840             MOVE "EP" TO UNDO-ACTION-CODE(UNDO-IDX)                      
005850             SET UNDO-EDIT-PROF-IDX(UNDO-IDX) TO PROF-IDX                 
005860             MOVE PROF-TAB-NAME(PROF-IDX) TO                              
005870                                UNDO-EDIT-OLD-NAME(UNDO-IDX)              
005880             MOVE PROF-TAB-PROFESSION(PROF-IDX) TO                        
005890                          UNDO-EDIT-OLD-PROFESSION(UNDO-IDX)              
005900             MOVE PROF-TAB-LOCATION(PROF-IDX) TO                          
005910                            UNDO-EDIT-OLD-LOCATION(UNDO-IDX).             
005920                                                                          
005930         IF TRN-NAME NOT EQUAL TO TRN-OLD-NAME                            
005940             PERFORM 325-RENAME-DIARY THRU 325-EXIT                       
005950                 VARYING APPT-IDX FROM 1 BY 1                             
005960                 UNTIL APPT-IDX > APPT-TABLE-COUNT.                       
005970                                                                          
005980         MOVE TRN-NAME       TO PROF-TAB-NAME(PROF-IDX).                  
005990         MOVE TRN-PROFESSION TO PROF-TAB-PROFESSION(PROF-IDX).            
006000         MOVE TRN-LOCATION   TO PROF-TAB-LOCATION(PROF-IDX).              
006010         SET TRANSACTION-ACCEPTED TO TRUE.                                
006020         MOVE "EDITED" TO RESLN-TEXT.                                     
006030                                                                          
006040     MOVE "EP" TO RESLN-TRN-CODE.                                         
006050     MOVE TRN-OLD-NAME TO RESLN-KEY.                                      
006060     PERFORM 800-WRITE-RESULT-LINE THRU 800-EXIT.                         
006070 320-EXIT.                                                                
006080     EXIT.                                                                
006090                                                                          
006100 325-RENAME-DIARY.                                                        
006110     IF APPT-TAB-ACTIVE(APPT-IDX)                                         
006120        AND APPT-TAB-PROF-NAME(APPT-IDX) = TRN-OLD-NAME                   
006130         MOVE TRN-NAME TO APPT-TAB-PROF-NAME(APPT-IDX).                   
006140 325-EXIT.                                                                
006150     EXIT.                                                                
006160                                                                          
006170 340-DELETE-PROFESSIONAL.                                                 
006180     MOVE "340-DELETE-PROFESSIONAL" TO PARA-NAME.                         
006190     MOVE TRN-OLD-NAME TO WS-SEARCH-NAME.                                 
006200     PERFORM 305-FIND-PROFESSIONAL THRU 305-EXIT.                         
006210                                                                          
006220     IF PROF-NOT-FOUND                                                    
006230         SET TRANSACTION-REJECTED TO TRUE                                 
006240         MOVE "NOT FOUND" TO RESLN-TEXT                                   
006250     ELSE                                                                 
006260         IF UNDO-TOP < 100                                                
006270             ADD +1 TO UNDO-TOP                                           
006280             SET UNDO-IDX TO UNDO-TOP                                     
006290             MOVE "DP" TO UNDO-ACTION-CODE(UNDO-IDX)                      
006300             SET UNDO-DEL-PROF-IDX(UNDO-IDX) TO PROF-IDX.                 
006310                                                                          
006320         SET PROF-TAB-DELETED(PROF-IDX) TO TRUE.                          
006330         PERFORM 345-DEACTIVATE-DIARY THRU 345-EXIT                       
006340             VARYING APPT-IDX FROM 1 BY 1                                 
006350             UNTIL APPT-IDX > APPT-TABLE-COUNT.                           
006360         SET TRANSACTION-ACCEPTED TO TRUE.                                
006370         MOVE "DELETED" TO RESLN-TEXT.                                    
006380                                                                          
006390     MOVE "DP" TO RESLN-TRN-CODE.                                         
006400     MOVE TRN-OLD-NAME TO RESLN-KEY.                                      
006410     PERFORM 800-WRITE-RESULT-LINE THRU 800-EXIT.                         
006420 340-EXIT.                                                                
006430     EXIT.                                                                
006440                                                                          
006450 345-DEACTIVATE-DIARY.                                                    
006460     IF APPT-TAB-ACTIVE(APPT-IDX)                                         
006470        AND APPT-TAB-PROF-NAME(APPT-IDX) = TRN-OLD-NAME                   
006480         SET APPT-TAB-DELETED(APPT-IDX) TO TRUE.                          
006490 345-EXIT.                                                                
006500     EXIT.                                                                
006510                                                                          
006520 360-VIEW-DIARY.                                                          
006530     MOVE "360-VIEW-DIARY" TO PARA-NAME.                                  
006540     MOVE TRN-OLD-NAME TO WS-SEARCH-NAME.                                 
006550     PERFORM 305-FIND-PROFESSIONAL THRU 305-EXIT.                         
006560                                                                          
006570     IF PROF-NOT-FOUND                                                    
006580         SET TRANSACTION-REJECTED TO TRUE                                 
006590         MOVE "NOT FOUND" TO RESLN-TEXT                                   
006600         MOVE "VD" TO RESLN-TRN-CODE                                      
006610         MOVE TRN-OLD-NAME TO RESLN-KEY                                   
006620         PERFORM 800-WRITE-RESULT-LINE THRU 800-EXIT                      
006630     ELSE                                                                 
006640         MOVE TRN-OLD-NAME TO DHDR-PROF-NAME                              
006650         WRITE RESULTS-REC FROM WS-DIARY-HDR-LINE                         
006660         PERFORM 365-WRITE-DIARY-DETAIL THRU 365-EXIT                     
006670             VARYING APPT-IDX FROM 1 BY 1                                 
006680             UNTIL APPT-IDX > APPT-TABLE-COUNT                            
006690         SET TRANSACTION-ACCEPTED TO TRUE                                 
006700         MOVE "LISTED" TO RESLN-TEXT                                      
006710         MOVE "VD" TO RESLN-TRN-CODE                                      
006720         MOVE TRN-OLD-NAME TO RESLN-KEY                                   
006730         PERFORM 800-WRITE-RESULT-LINE THRU 800-EXIT.                     
006740 360-EXIT.                                                                
006750     EXIT.                                                                
006760                                                                          
006770 365-WRITE-DIARY-DETAIL.                                                  
006780     IF APPT-TAB-ACTIVE(APPT-IDX)                                         
006790        AND APPT-TAB-PROF-NAME(APPT-IDX) = TRN-OLD-NAME                   
006800         MOVE APPT-TAB-DATE(APPT-IDX) TO WS-CANDIDATE-DATE                
006810         PERFORM 368-FORMAT-DATE THRU 368-EXIT                            
006820         MOVE WS-CANDIDATE-DATE TO DDTL-DATE                              
006830         MOVE APPT-TAB-START-TIME(APPT-IDX) TO DDTL-START                 
006840         MOVE APPT-TAB-END-TIME(APPT-IDX) TO DDTL-END                     
006850         MOVE APPT-TAB-TREATMENT(APPT-IDX) TO DDTL-TREATMENT              
006860         MOVE APPT-TAB-PATIENT-ID(APPT-IDX) TO DDTL-PATIENT-ID            
006870         WRITE RESULTS-REC FROM WS-DIARY-DETAIL-LINE.                     
006880 365-EXIT.                                                                
006890     EXIT.                                                                
006900                                                                          
006910******* 368 IS A COSMETIC HELPER - IT DOES NOT REFORMAT THE               
006920******* DATE, THE STATE FILE ALREADY CARRIES YYYYMMDD.  KEPT              
006930******* AS ITS OWN PARAGRAPH SO A FUTURE MM/DD/YYYY OR                    
006940******* DD-MON-YYYY REPORT CHANGE TOUCHES ONE PLACE ONLY.                 
006950 368-FORMAT-DATE.                                                         
006960     CONTINUE.                                                            
006970 368-EXIT.                                                                
006980     EXIT.                                                                
006990                                                                          
007000 380-LIST-PROFESSIONALS.                                                  
007010     MOVE "380-LIST-PROFESSIONALS" TO PARA-NAME.                          
007020     PERFORM 385-WRITE-PROF-LIST-LINE THRU 385-EXIT                       
007030         VARYING PROF-IDX FROM 1 BY 1                                     
007040         UNTIL PROF-IDX > PROF-TABLE-COUNT.                               
007050     SET TRANSACTION-ACCEPTED TO TRUE.                                    
007060     MOVE "LISTED" TO RESLN-TEXT.                                         
007070     MOVE "LP" TO RESLN-TRN-CODE.                                         
007080     MOVE SPACES TO RESLN-KEY.                                            
007090     PERFORM 800-WRITE-RESULT-LINE THRU 800-EXIT.                         
007100 380-EXIT.                                                                
007110     EXIT.                                                                
007120                                                                          
007130 385-WRITE-PROF-LIST-LINE.                                                
007140     IF PROF-TAB-ACTIVE(PROF-IDX)                                         
007150         MOVE PROF-TAB-NAME(PROF-IDX) TO PLST-NAME                        
007160         MOVE PROF-TAB-PROFESSION(PROF-IDX) TO PLST-PROFESSION            
007170         MOVE PROF-TAB-LOCATION(PROF-IDX) TO PLST-LOCATION                
007180         WRITE RESULTS-REC FROM WS-PROF-LIST-LINE                         
007190         ADD +1 TO WS-LINE-COUNT                                          
007200         IF WS-LINE-COUNT > 50                                            
007210             PERFORM 390-PAGE-BREAK THRU 390-EXIT.                        
007220 385-EXIT.                                                                
007230     EXIT.                                                                
007240                                                                          
007250 390-PAGE-BREAK.                                                          
007260     MOVE SPACES TO SYSOUT-REC.                                           
007270     WRITE RESULTS-REC FROM SYSOUT-REC                                    
007280         AFTER ADVANCING NEXT-PAGE.                                       
007290     MOVE ZERO TO WS-LINE-COUNT.                                          
007300 390-EXIT.                                                                
007310     EXIT.                                                                
007320                                                                          
007330 400-ADD-APPOINTMENT.                                                     
007340     MOVE "400-ADD-APPOINTMENT" TO PARA-NAME.                             
007350     SET BOOKING-CLEAR TO TRUE.                                           
007360                                                                          
007370     IF TRN-PROF-COUNT = ZERO                                             
007380         SET TRANSACTION-REJECTED TO TRUE                                 
007390         MOVE "REJECTED - NO PROFESSIONALS" TO RESLN-TEXT                 
007400     ELSE                                                                 
007410         PERFORM 410-CHECK-PROF-CONFLICT THRU 410-EXIT                    
007420             VARYING TRN-PROF-IDX FROM 1 BY 1                             
007430             UNTIL TRN-PROF-IDX > TRN-PROF-COUNT                          
007440                OR BOOKING-CONFLICT                                       
007450                                                                          
007460         IF BOOKING-CONFLICT                                              
007470             SET TRANSACTION-REJECTED TO TRUE                             
007480             MOVE "CONFLICT" TO RESLN-TEXT                                
007490         ELSE                                                             
007500             PERFORM 450-POST-APPOINTMENT THRU 450-EXIT                   
007510                 VARYING TRN-PROF-IDX FROM 1 BY 1                         
007520                 UNTIL TRN-PROF-IDX > TRN-PROF-COUNT                      
007530             PERFORM 455-PUSH-SCHEDULE-UNDO THRU 455-EXIT                 
007540             SET TRANSACTION-ACCEPTED TO TRUE                             
007550             MOVE "SCHEDULED" TO RESLN-TEXT.                              
007560                                                                          
007570     MOVE "AA" TO RESLN-TRN-CODE.                                         
007580     MOVE TRN-PROF-NAMES(1) TO RESLN-KEY.                                 
007590     PERFORM 800-WRITE-RESULT-LINE THRU 800-EXIT.                         
007600 400-EXIT.                                                                
007610     EXIT.                                                                
007620                                                                          
007630 410-CHECK-PROF-CONFLICT.                                                 
007640     MOVE TRN-PROF-NAMES(TRN-PROF-IDX) TO WS-SEARCH-NAME.                 
007650     PERFORM 305-FIND-PROFESSIONAL THRU 305-EXIT.                         
007660     IF PROF-NOT-FOUND                                                    
007670         SET BOOKING-CONFLICT TO TRUE                                     
007680     ELSE                                                                 
007690         PERFORM 415-SCAN-DIARY-CONFLICT THRU 415-EXIT                    
007700             VARYING APPT-IDX FROM 1 BY 1                                 
007710             UNTIL APPT-IDX > APPT-TABLE-COUNT                            
007720                OR BOOKING-CONFLICT.                                      
007730 410-EXIT.                                                                
007740     EXIT.                                                                
007750                                                                          
007760 415-SCAN-DIARY-CONFLICT.                                                 
007770     IF APPT-TAB-ACTIVE(APPT-IDX)                                         
007780        AND APPT-TAB-PROF-NAME(APPT-IDX) = WS-SEARCH-NAME                 
007790         MOVE TRN-DATE TO OVLP-NEW-DATE                                   
007800         MOVE TRN-START-TIME TO OVLP-NEW-START                            
007810         MOVE TRN-END-TIME TO OVLP-NEW-END                                
007820         MOVE APPT-TAB-DATE(APPT-IDX) TO OVLP-EXIST-DATE                  
007830         MOVE APPT-TAB-START-TIME(APPT-IDX) TO OVLP-EXIST-START           
007840         MOVE APPT-TAB-END-TIME(APPT-IDX) TO OVLP-EXIST-END               
007850         MOVE WS-CURRENT-DATE-8 TO OVLP-CALL-STAMP                        
007860         MOVE "415-CHK" TO OVLP-CALLER-TAG                                
007870         CALL "APOVLAP" USING OVERLAP-CHECK-REC                           
007880         IF OVLP-CONFLICT                                                 
007890             SET BOOKING-CONFLICT TO TRUE.                                
007900 415-EXIT.                                                                
007910     EXIT.                                                                
007920                                                                          
007930 450-POST-APPOINTMENT.                                                    
007940     IF APPT-TABLE-COUNT < 200                                            
007950         ADD +1 TO APPT-TABLE-COUNT                                       
007960         SET APPT-IDX TO APPT-TABLE-COUNT                                 
007970         MOVE TRN-PROF-NAMES(TRN-PROF-IDX) TO                             
007980                                    APPT-TAB-PROF-NAME(APPT-IDX)          
007990         MOVE TRN-DATE TO APPT-TAB-DATE(APPT-IDX)                         
008000         MOVE TRN-START-TIME TO APPT-TAB-START-TIME(APPT-IDX)             
008010         MOVE TRN-END-TIME TO APPT-TAB-END-TIME(APPT-IDX)                 
008020         MOVE TRN-TREATMENT TO APPT-TAB-TREATMENT(APPT-IDX)               
008030         MOVE TRN-PATIENT-ID TO APPT-TAB-PATIENT-ID(APPT-IDX)             
008040         SET APPT-TAB-ACTIVE(APPT-IDX) TO TRUE                            
008050         MOVE APPT-IDX TO WS-NEW-APPT-IDX-LIST(TRN-PROF-IDX).             
008060 450-EXIT.                                                                
008070     EXIT.                                                                
008080                                                                          
008090 455-PUSH-SCHEDULE-UNDO.                                                  
008100     IF UNDO-TOP < 100                                                    
008110         ADD +1 TO UNDO-TOP                                               
008120         SET UNDO-IDX TO UNDO-TOP                                         
008130         MOVE "AA" TO UNDO-ACTION-CODE(UNDO-IDX)                          
008140         MOVE TRN-PROF-COUNT TO UNDO-SCHED-APPT-COUNT(UNDO-IDX)           
008150         PERFORM 456-COPY-UNDO-IDX THRU 456-EXIT                          
008160             VARYING WS-SUB FROM 1 BY 1                                   
008170             UNTIL WS-SUB > TRN-PROF-COUNT.                               
008180 455-EXIT.                                                                
008190     EXIT.                                                                
008200                                                                          
008210 456-COPY-UNDO-IDX.                                                       
008220     MOVE WS-NEW-APPT-IDX-LIST(WS-SUB) TO                                 
008230                        UNDO-SCHED-APPT-IDX(UNDO-IDX, WS-SUB).            
008240 456-EXIT.                                                                
008250     EXIT.                                                                
008260                                                                          
008270 600-SEARCH-AND-SCHEDULE.                                                 
008280     MOVE "600-SEARCH-AND-SCHEDULE" TO PARA-NAME.                         
008290     SET DATE-NOT-ADJUSTED TO TRUE.                                       
008300     MOVE ZERO TO SLOT-TABLE-COUNT.                                       
008310                                                                          
008320     IF TRN-PROF-COUNT = ZERO OR TRN-DATE > TRN-END-DATE                  
008330         SET TRANSACTION-REJECTED TO TRUE                                 
008340         MOVE "NO SLOTS AVAILABLE" TO RESLN-TEXT                          
008350     ELSE                                                                 
008360         PERFORM 620-CAP-END-DATE THRU 620-EXIT                           
008370         PERFORM 640-SLOT-SEARCH THRU 640-EXIT                            
008380         PERFORM 670-WRITE-SLOT-LISTING THRU 670-EXIT                     
008390         IF SLOT-TABLE-COUNT = ZERO                                       
008400             SET TRANSACTION-REJECTED TO TRUE                             
008410             MOVE "NO SLOTS AVAILABLE" TO RESLN-TEXT                      
008420         ELSE                                                             
008430             PERFORM 680-BOOK-FIRST-SLOT THRU 680-EXIT                    
008440             SET TRANSACTION-ACCEPTED TO TRUE                             
008450             MOVE "SCHEDULED" TO RESLN-TEXT.                              
008460                                                                          
008470     MOVE "SS" TO RESLN-TRN-CODE.                                         
008480     MOVE TRN-PROF-NAMES(1) TO RESLN-KEY.                                 
008490     PERFORM 800-WRITE-RESULT-LINE THRU 800-EXIT.                         
008500 600-EXIT.                                                                
008510     EXIT.                                                                
008520                                                                          
008530 620-CAP-END-DATE.                                                        
008540     COMPUTE WS-DATE-INT = FUNCTION INTEGER-OF-DATE(TRN-DATE)             
008550                                                    + 10.                 
008560     COMPUTE WS-MAX-END-DATE = FUNCTION DATE-OF-INTEGER                   
008570                                                (WS-DATE-INT).            
008580     IF TRN-END-DATE > WS-MAX-END-DATE                                    
008590         MOVE WS-MAX-END-DATE TO WS-SEARCH-END-DATE                       
008600         SET DATE-WAS-ADJUSTED TO TRUE                                    
008610         MOVE "SS" TO RESLN-TRN-CODE                                      
008620         MOVE TRN-PROF-NAMES(1) TO RESLN-KEY                              
008630         MOVE "END DATE ADJUSTED TO 10-DAY LIMIT" TO                      
008640                                                  RESLN-TEXT              
008650         PERFORM 800-WRITE-RESULT-LINE THRU 800-EXIT                      
008660     ELSE                                                                 
008670         MOVE TRN-END-DATE TO WS-SEARCH-END-DATE.                         
008680 620-EXIT.                                                                
008690     EXIT.                                                                
008700                                                                          
008710 630-ADVANCE-DATE.                                                        
008720     COMPUTE WS-DATE-INT =                                                
008730             FUNCTION INTEGER-OF-DATE(WS-CANDIDATE-DATE) + 1.             
008740     COMPUTE WS-CANDIDATE-DATE =                                          
008750             FUNCTION DATE-OF-INTEGER(WS-DATE-INT).                       
008760 630-EXIT.                                                                
008770     EXIT.                                                                
008780                                                                          
008790 640-SLOT-SEARCH.                                                         
008800     MOVE TRN-DATE TO WS-CANDIDATE-DATE.                                  
008810     PERFORM 645-SEARCH-ONE-DAY THRU 645-EXIT                             
008820         UNTIL WS-CANDIDATE-DATE > WS-SEARCH-END-DATE.                    
008830 640-EXIT.                                                                
008840     EXIT.                                                                
008850                                                                          
008860 645-SEARCH-ONE-DAY.                                                      
008870     PERFORM 650-SEARCH-ONE-SLOT THRU 650-EXIT                            
008880         VARYING WS-CANDIDATE-START-MIN FROM 480 BY 30                    
008890         UNTIL WS-CANDIDATE-START-MIN + TRN-DURATION >= 1020              
008900            OR SLOT-TABLE-COUNT >= 500.                                   
008910     PERFORM 630-ADVANCE-DATE THRU 630-EXIT.                              
008920 645-EXIT.                                                                
008930     EXIT.                                                                
008940                                                                          
008950 650-SEARCH-ONE-SLOT.                                                     
008960     COMPUTE WS-CANDIDATE-END-MIN =                                       
008970             WS-CANDIDATE-START-MIN + TRN-DURATION.                       
008980     COMPUTE WS-CANDIDATE-START =                                         
008990             (WS-CANDIDATE-START-MIN / 60) * 100                          
009000             + FUNCTION MOD(WS-CANDIDATE-START-MIN, 60).                  
009010     COMPUTE WS-CANDIDATE-END =                                           
009020             (WS-CANDIDATE-END-MIN / 60) * 100                            
009030             + FUNCTION MOD(WS-CANDIDATE-END-MIN, 60).                    
009040                                                                          
009050     SET SLOT-IS-FREE TO TRUE.                                            
009060     PERFORM 655-CHECK-SLOT-AGAINST-PROF THRU 655-EXIT                    
009070         VARYING TRN-PROF-IDX FROM 1 BY 1                                 
009080         UNTIL TRN-PROF-IDX > TRN-PROF-COUNT                              
009090            OR SLOT-IS-BUSY.                                              
009100                                                                          
009110     IF SLOT-IS-FREE AND SLOT-TABLE-COUNT < 500                           
009120         ADD +1 TO SLOT-TABLE-COUNT                                       
009130         SET SLOT-IDX TO SLOT-TABLE-COUNT                                 
009140         MOVE WS-CANDIDATE-DATE TO SLOT-DATE(SLOT-IDX)                    
009150         MOVE WS-CANDIDATE-START TO SLOT-START(SLOT-IDX)                  
009160         MOVE WS-CANDIDATE-END TO SLOT-END(SLOT-IDX).                     
009170 650-EXIT.                                                                
009180     EXIT.                                                                
009190                                                                          
009200 655-CHECK-SLOT-AGAINST-PROF.                                             
009210     MOVE TRN-PROF-NAMES(TRN-PROF-IDX) TO WS-SEARCH-NAME.                 
009220     PERFORM 305-FIND-PROFESSIONAL THRU 305-EXIT.                         
009230     IF PROF-WAS-FOUND                                                    
009240         PERFORM 660-SCAN-DIARY-FOR-SLOT THRU 660-EXIT                    
009250             VARYING APPT-IDX FROM 1 BY 1                                 
009260             UNTIL APPT-IDX > APPT-TABLE-COUNT                            
009270                OR SLOT-IS-BUSY.                                          
009280 655-EXIT.                                                                
009290     EXIT.                                                                
009300                                                                          
009310 660-SCAN-DIARY-FOR-SLOT.                                                 
009320     IF APPT-TAB-ACTIVE(APPT-IDX)                                         
009330        AND APPT-TAB-PROF-NAME(APPT-IDX) = WS-SEARCH-NAME                 
009340         MOVE WS-CANDIDATE-DATE TO OVLP-NEW-DATE                          
009350         MOVE WS-CANDIDATE-START TO OVLP-NEW-START                        
009360         MOVE WS-CANDIDATE-END TO OVLP-NEW-END                            
009370         MOVE APPT-TAB-DATE(APPT-IDX) TO OVLP-EXIST-DATE                  
009380         MOVE APPT-TAB-START-TIME(APPT-IDX) TO OVLP-EXIST-START           
009390         MOVE APPT-TAB-END-TIME(APPT-IDX) TO OVLP-EXIST-END               
009400         MOVE WS-CURRENT-DATE-8 TO OVLP-CALL-STAMP                        
009410         MOVE "660-SLOT" TO OVLP-CALLER-TAG                               
009420         CALL "APOVLAP" USING OVERLAP-CHECK-REC                           
009430         IF OVLP-CONFLICT                                                 
009440             SET SLOT-IS-BUSY TO TRUE.                                    
009450 660-EXIT.                                                                
009460     EXIT.                                                                
009470                                                                          
009480 670-WRITE-SLOT-LISTING.                                                  
009490     MOVE ZERO TO WS-SLOT-SEQ.                                            
009500     PERFORM 675-WRITE-ONE-SLOT-LINE THRU 675-EXIT                        
009510         VARYING SLOT-IDX FROM 1 BY 1                                     
009520         UNTIL SLOT-IDX > SLOT-TABLE-COUNT.                               
009530 670-EXIT.                                                                
009540     EXIT.                                                                
009550                                                                          
009560 675-WRITE-ONE-SLOT-LINE.                                                 
009570     ADD +1 TO WS-SLOT-SEQ.                                               
009580     MOVE WS-SLOT-SEQ TO SLST-SEQ.                                        
009590     MOVE SLOT-DATE(SLOT-IDX) TO SLST-DATE.                               
009600     MOVE SLOT-START(SLOT-IDX) TO SLST-START.                             
009610     MOVE SLOT-END(SLOT-IDX) TO SLST-END.                                 
009620     WRITE RESULTS-REC FROM WS-SLOT-LIST-LINE.                            
009630 675-EXIT.                                                                
009640     EXIT.                                                                
009650                                                                          
009660 680-BOOK-FIRST-SLOT.                                                     
009670     SET SLOT-IDX TO 1.                                                   
009680     MOVE SLOT-DATE(SLOT-IDX) TO TRN-DATE.                                
009690     MOVE SLOT-START(SLOT-IDX) TO TRN-START-TIME.                         
009700     MOVE SLOT-END(SLOT-IDX) TO TRN-END-TIME.                             
009710     PERFORM 450-POST-APPOINTMENT THRU 450-EXIT                           
009720         VARYING TRN-PROF-IDX FROM 1 BY 1                                 
009730         UNTIL TRN-PROF-IDX > TRN-PROF-COUNT.                             
009740     PERFORM 455-PUSH-SCHEDULE-UNDO THRU 455-EXIT.                        
009750 680-EXIT.                                                                
009760     EXIT.                                                                
009770                                                                          
009780 700-UNDO.                                                                
009790     MOVE "700-UNDO" TO PARA-NAME.                                        
009800     IF UNDO-TOP = ZERO                                                   
009810         SET TRANSACTION-REJECTED TO TRUE                                 
009820         MOVE "NOTHING TO UNDO" TO RESLN-TEXT                             
009830     ELSE                                                                 
009840         SET UNDO-IDX TO UNDO-TOP                                         
009850         EVALUATE TRUE                                                    
009860             WHEN UNDO-IS-ADD(UNDO-IDX)                                   
009870                 PERFORM 720-UNDO-ADD THRU 720-EXIT                       
009880             WHEN UNDO-IS-EDIT(UNDO-IDX)                                  
009890                 PERFORM 740-UNDO-EDIT THRU 740-EXIT                      
009900             WHEN UNDO-IS-DELETE(UNDO-IDX)                                
009910                 PERFORM 760-UNDO-DELETE THRU 760-EXIT                    
009920             WHEN UNDO-IS-SCHEDULE(UNDO-IDX)                              
009930                 PERFORM 780-UNDO-SCHEDULE THRU 780-EXIT                  
009940         END-EVALUATE                                                     
009950         SUBTRACT 1 FROM UNDO-TOP                                         
009960         SET TRANSACTION-ACCEPTED TO TRUE                                 
009970         MOVE "UNDO COMPLETE" TO RESLN-TEXT.                              
009980                                                                          
009990     MOVE "UN" TO RESLN-TRN-CODE.                                         
010000     MOVE SPACES TO RESLN-KEY.                                            
010010     PERFORM 800-WRITE-RESULT-LINE THRU 800-EXIT.                         
010020 700-EXIT.                                                                
010030     EXIT.                                                                
010040                                                                          
010050 720-UNDO-ADD.                                                            
010060     SET PROF-IDX TO UNDO-ADD-PROF-IDX(UNDO-IDX).                         
010070     SET PROF-TAB-DELETED(PROF-IDX) TO TRUE.                              
010080 720-EXIT.                                                                
010090     EXIT.                                                                
010100                                                                          
010110 740-UNDO-EDIT.                                                           
010120     SET PROF-IDX TO UNDO-EDIT-PROF-IDX(UNDO-IDX).                        
010130     IF PROF-TAB-NAME(PROF-IDX) NOT EQUAL TO                              
010140                                UNDO-EDIT-OLD-NAME(UNDO-IDX)              
010150         MOVE PROF-TAB-NAME(PROF-IDX) TO WS-SEARCH-NAME                   
010160         PERFORM 745-RENAME-DIARY-BACK THRU 745-EXIT                      
010170             VARYING APPT-IDX FROM 1 BY 1                                 
010180             UNTIL APPT-IDX > APPT-TABLE-COUNT.                           
010190                                                                          
010200     MOVE UNDO-EDIT-OLD-NAME(UNDO-IDX) TO                                 
010210                                     PROF-TAB-NAME(PROF-IDX).             
010220     MOVE UNDO-EDIT-OLD-PROFESSION(UNDO-IDX) TO                           
010230                               PROF-TAB-PROFESSION(PROF-IDX).             
010240     MOVE UNDO-EDIT-OLD-LOCATION(UNDO-IDX) TO                             
010250                                 PROF-TAB-LOCATION(PROF-IDX).             
010260 740-EXIT.                                                                
010270     EXIT.                                                                
010280                                                                          
010290 745-RENAME-DIARY-BACK.                                                   
010300     IF APPT-TAB-ACTIVE(APPT-IDX)                                         
010310        AND APPT-TAB-PROF-NAME(APPT-IDX) = WS-SEARCH-NAME                 
010320         MOVE UNDO-EDIT-OLD-NAME(UNDO-IDX) TO                             
010330                                APPT-TAB-PROF-NAME(APPT-IDX).             
010340 745-EXIT.                                                                
010350     EXIT.                                                                
010360                                                                          
010370 760-UNDO-DELETE.                                                         
010380     SET PROF-IDX TO UNDO-DEL-PROF-IDX(UNDO-IDX).                         
010390     SET PROF-TAB-ACTIVE(PROF-IDX) TO TRUE.                               
010400     MOVE PROF-TAB-NAME(PROF-IDX) TO WS-SEARCH-NAME.                      
010410     PERFORM 765-REACTIVATE-DIARY THRU 765-EXIT                           
010420         VARYING APPT-IDX FROM 1 BY 1                                     
010430         UNTIL APPT-IDX > APPT-TABLE-COUNT.                               
010440 760-EXIT.                                                                
010450     EXIT.                                                                
010460                                                                          
010470 765-REACTIVATE-DIARY.                                                    
010480     IF APPT-TAB-DELETED(APPT-IDX)                                        
010490        AND APPT-TAB-PROF-NAME(APPT-IDX) = WS-SEARCH-NAME                 
010500         SET APPT-TAB-ACTIVE(APPT-IDX) TO TRUE.                           
010510 765-EXIT.                                                                
010520     EXIT.                                                                
010530                                                                          
010540 780-UNDO-SCHEDULE.                                                       
010550     PERFORM 785-DEACTIVATE-BOOKED-APPT THRU 785-EXIT                     
010560         VARYING WS-SUB FROM 1 BY 1                                       
010570         UNTIL WS-SUB > UNDO-SCHED-APPT-COUNT(UNDO-IDX).                  
010580 780-EXIT.                                                                
010590     EXIT.                                                                
010600                                                                          
010610 785-DEACTIVATE-BOOKED-APPT.                                              
010620     SET APPT-IDX TO UNDO-SCHED-APPT-IDX(UNDO-IDX, WS-SUB).               
010630     SET APPT-TAB-DELETED(APPT-IDX) TO TRUE.                              
010640 785-EXIT.                                                                
010650     EXIT.                                                                
010660                                                                          
010670 800-WRITE-RESULT-LINE.                                                   
010680     WRITE RESULTS-REC FROM WS-RESULT-LINE.                               
010690     MOVE SPACES TO WS-RESULT-LINE.                                       
010700 800-EXIT.                                                                
010710     EXIT.                                                                
010720                                                                          
010730 900-CLEANUP.                                                             
010740     MOVE "900-CLEANUP" TO PARA-NAME.                                     
010750     CLOSE TRANFILE.                                                      
010760                                                                          
010770     OPEN OUTPUT PROFFILE.                                                
010780     PERFORM 920-SAVE-PROFESSIONALS THRU 920-EXIT                         
010790         VARYING PROF-IDX FROM 1 BY 1                                     
010800         UNTIL PROF-IDX > PROF-TABLE-COUNT.                               
010810     CLOSE PROFFILE.                                                      
010820                                                                          
010830     OPEN OUTPUT APPTFILE.                                                
010840     PERFORM 940-SAVE-APPOINTMENTS THRU 940-EXIT                          
010850         VARYING APPT-IDX FROM 1 BY 1                                     
010860         UNTIL APPT-IDX > APPT-TABLE-COUNT.                               
010870     CLOSE APPTFILE.                                                      
010880                                                                          
010890     PERFORM 960-WRITE-SUMMARY THRU 960-EXIT.                             
010900     CLOSE RESULTS, SYSOUT.                                               
010910                                                                          
010920     DISPLAY "** TRANSACTIONS READ **".                                   
010930     DISPLAY TRANS-READ-COUNT.                                            
010940     DISPLAY "** TRANSACTIONS ACCEPTED **".                               
010950     DISPLAY TRANS-ACCEPTED-COUNT.                                        
010960     DISPLAY "** TRANSACTIONS REJECTED **".                               
010970     DISPLAY TRANS-REJECTED-COUNT.                                        
010980     DISPLAY "******** NORMAL END OF JOB SCHEDRUN ********".              
010990 900-EXIT.                                                                
011000     EXIT.                                                                
011010                                                                          
011020 920-SAVE-PROFESSIONALS.                                                  
011030     IF PROF-TAB-ACTIVE(PROF-IDX)                                         
011040         MOVE PROF-TAB-NAME(PROF-IDX) TO PROF-NAME                        
011050         MOVE PROF-TAB-PROFESSION(PROF-IDX) TO PROF-PROFESSION            
011060         MOVE PROF-TAB-LOCATION(PROF-IDX) TO PROF-LOCATION                
011070         WRITE PROFFILE-REC FROM PROF-RECORD                              
011080         ADD +1 TO PROF-SAVED-COUNT.                                      
011090 920-EXIT.                                                                
011100     EXIT.                                                                
011110                                                                          
011120 940-SAVE-APPOINTMENTS.                                                   
011130     IF APPT-TAB-ACTIVE(APPT-IDX)                                         
011140         MOVE APPT-TAB-PROF-NAME(APPT-IDX) TO APPT-PROF-NAME              
011150         MOVE APPT-TAB-DATE(APPT-IDX) TO APPT-DATE                        
011160         MOVE APPT-TAB-START-TIME(APPT-IDX) TO APPT-START-TIME            
011170         MOVE APPT-TAB-END-TIME(APPT-IDX) TO APPT-END-TIME                
011180         MOVE APPT-TAB-TREATMENT(APPT-IDX) TO APPT-TREATMENT              
011190         MOVE APPT-TAB-PATIENT-ID(APPT-IDX) TO APPT-PATIENT-ID            
011200         WRITE APPTFILE-REC FROM APPT-RECORD                              
011210         ADD +1 TO APPT-SAVED-COUNT.                                      
011220 940-EXIT.                                                                
011230     EXIT.                                                                
011240                                                                          
011250 960-WRITE-SUMMARY.                                                       
011260     MOVE "TRANSACTIONS READ:           " TO SUML-LABEL.                  
011270     MOVE TRANS-READ-COUNT TO SUML-COUNT.                                 
011280     WRITE RESULTS-REC FROM WS-SUMMARY-LINE.                              
011290                                                                          
011300     MOVE "TRANSACTIONS ACCEPTED:       " TO SUML-LABEL.                  
011310     MOVE TRANS-ACCEPTED-COUNT TO SUML-COUNT.                             
011320     WRITE RESULTS-REC FROM WS-SUMMARY-LINE.                              
011330                                                                          
011340     MOVE "TRANSACTIONS REJECTED:       " TO SUML-LABEL.                  
011350     MOVE TRANS-REJECTED-COUNT TO SUML-COUNT.                             
011360     WRITE RESULTS-REC FROM WS-SUMMARY-LINE.                              
011370                                                                          
011380     MOVE "PROFESSIONALS ON FILE:       " TO SUML-LABEL.                  
011390     MOVE PROF-SAVED-COUNT TO SUML-COUNT.                                 
011400     WRITE RESULTS-REC FROM WS-SUMMARY-LINE.                              
011410                                                                          
011420     MOVE "APPOINTMENTS ON FILE:        " TO SUML-LABEL.                  
011430     MOVE APPT-SAVED-COUNT TO SUML-COUNT.                                 
011440     WRITE RESULTS-REC FROM WS-SUMMARY-LINE.                              
011450 960-EXIT.                                                                
011460     EXIT.                                                                
011470                                                                          
011480 1000-ABEND-RTN.                                                          
011490     WRITE SYSOUT-REC FROM ABEND-REC.                                     
011500     DISPLAY "*** ABNORMAL END OF JOB-SCHEDRUN ***" UPON                  
011510                                                    CONSOLE.              
011520     DIVIDE ZERO-VAL INTO ONE-VAL.                                        
