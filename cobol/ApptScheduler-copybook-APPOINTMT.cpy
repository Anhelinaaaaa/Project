000100******************************************************************        
000110* APPOINTMT - DIARY APPOINTMENT RECORD                           *        
000120*        USED BY:  SCHEDRUN (APPOINTMENT-STATE-FILE record, and  *        
000130*                   the shape of an in-memory diary entry)       *        
000140*        RECORD LENGTH:  66 BYTES - ONE ROW PER PROFESSIONAL PER *        
000150*                   APPOINTMENT ON THE DIARY                     *        
000160******************************************************************        
000170* 11/08/95  RTW  ORIGINAL COPYBOOK - CARRIES OWNING PROFESSIONAL *        
000180*                NAME SO ONE FLAT FILE HOLDS EVERY DIARY         *        
000190* 02/17/99  JLS  ADDED APPT-DATE-SPLIT REDEFINES FOR THE VD AND  *        
000200*                SS REPORT LINES (MM/DD/YYYY PRINT FORMAT)       *        
000210******************************************************************        
000220 01  APPT-RECORD.                                                         
000230     05  APPT-PROF-NAME             PIC X(20).                            
000240     05  APPT-DATE                  PIC 9(8).                             
000250     05  APPT-DATE-SPLIT REDEFINES APPT-DATE.                             
000260         10  APPT-DATE-YYYY         PIC 9(4).                             
000270         10  APPT-DATE-MM           PIC 9(2).                             
000280         10  APPT-DATE-DD           PIC 9(2).                             
000290     05  APPT-START-TIME            PIC 9(4).                             
000300     05  APPT-END-TIME              PIC 9(4).                             
000310     05  APPT-TREATMENT             PIC X(20).                            
000320     05  APPT-PATIENT-ID            PIC X(10).                            
