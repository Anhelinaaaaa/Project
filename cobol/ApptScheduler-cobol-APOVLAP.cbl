000100 IDENTIFICATION DIVISION.                                                 
000110******************************************************************        
000120 PROGRAM-ID.  APOVLAP.                                                    
000130 AUTHOR. R T WEBER.                                                       
000140 INSTALLATION. COBOL DEVELOPMENT CENTER.                                  
000150 DATE-WRITTEN. 03/14/94.                                                  
000160 DATE-COMPILED.                                                           
000170 SECURITY. NON-CONFIDENTIAL.                                              
000180******************************************************************        
000190* REMARKS:                                                                
000200*   TESTS TWO APPOINTMENT TIME INTERVALS FOR A CONFLICT.  CALLED          
000210*   FROM SCHEDRUN FOR BOTH THE AA (ADD APPOINTMENT) AND SS                
000220*   (SEARCH AND SCHEDULE) TRANSACTIONS SO THE OVERLAP RULE LIVES          
000230*   IN ONE PLACE.  TWO APPOINTMENTS CONFLICT WHEN THEY FALL ON            
000240*   THE SAME DATE AND THEIR TIME SPANS INTERSECT - TOUCHING               
000250*   END-TO-START (09:00-10:00 AGAINST 10:00-11:00) IS NOT A               
000260*   CONFLICT.                                                             
000270*----------------------------------------------------------------         
000280*   CHANGE LOG                                                            
000290*----------------------------------------------------------------         
000300* 03/14/94  RTW  ORIGINAL PROGRAM - REQUEST CR-1994-118, PULLED           
000310*                THE OVERLAP TEST OUT OF THE DIARY-BOOKING LOGIC          
000320*                SO IT COULD BE SHARED BY THE SEARCH ROUTINE TOO          
000330* 08/02/94  RTW  FIXED "TOUCHING" APPOINTMENTS BEING FLAGGED AS           
000340*                CONFLICTS - CR-1994-142                                  
000350* 05/19/95  JLS  ADDED OVLP-CALL-STAMP/OVLP-CALLER-TAG FOR THE            
000360*                UPSI-0 TRACE SWITCH - HD-1995-071                        
000370* 11/30/97  JLS  UPSI-0 TRACE NOW SHOWS HH:MM OF THE NEW                  
000380*                APPOINTMENT START - HD-1997-004                          
000390* 08/30/99  JLS  Y2K - OVLP-NEW-DATE/OVLP-EXIST-DATE AND THE              
000400*                CALL-STAMP ALREADY CARRY 4-DIGIT YEARS, NO               
000410*                WINDOWING LOGIC NEEDED - Y2K-1999-002                    
000420*                MODIFIED:                                                
000430*                PROGRAMMER:                                              
000440*                MODIFICATION:                                            
000450******************************************************************        
000460                                                                          
000470 ENVIRONMENT DIVISION.                                                    
000480 CONFIGURATION SECTION.                                                   
000490 SOURCE-COMPUTER. IBM-390.                                                
000500 OBJECT-COMPUTER. IBM-390.                                                
000510 SPECIAL-NAMES.                                                           
000520     UPSI-0 ON STATUS IS APOVLAP-TRACE-ON                                 
000530            OFF STATUS IS APOVLAP-TRACE-OFF.                              
000540                                                                          
000550 DATA DIVISION.                                                           
000560 FILE SECTION.                                                            
000570                                                                          
000580 WORKING-STORAGE SECTION.                                                 
000590 01  MISC-FIELDS.                                                         
000600     05  CALL-COUNT              PIC S9(9) COMP VALUE ZERO.               
000610                                                                          
000620 LINKAGE SECTION.                                                         
000630 01  OVERLAP-CHECK-REC.                                                   
000640     05  OVLP-NEW-DATE            PIC 9(8).                               
000650     05  OVLP-NEW-START           PIC 9(4).                               
000660     05  OVLP-NEW-START-SPLIT REDEFINES OVLP-NEW-START.                   
000670         10  OVLP-NEW-START-HH    PIC 9(2).                               
000680         10  OVLP-NEW-START-MM    PIC 9(2).                               
000690     05  OVLP-NEW-END             PIC 9(4).                               
000700     05  OVLP-EXIST-DATE          PIC 9(8).                               
000710     05  OVLP-EXIST-START         PIC 9(4).                               
000720     05  OVLP-EXIST-END           PIC 9(4).                               
000730     05  OVLP-CALL-STAMP          PIC 9(8).                               
000740     05  OVLP-CALL-STAMP-SPLIT REDEFINES OVLP-CALL-STAMP.                 
000750         10  OVLP-STAMP-YYYY      PIC 9(4).                               
000760         10  OVLP-STAMP-MM        PIC 9(2).                               
000770         10  OVLP-STAMP-DD        PIC 9(2).                               
000780     05  OVLP-CALLER-TAG          PIC X(8).                               
000790     05  OVLP-CALLER-TAG-SPLIT REDEFINES OVLP-CALLER-TAG.                 
000800         10  OVLP-CALLER-PARA     PIC X(4).                               
000810         10  OVLP-CALLER-SEQ      PIC X(4).                               
000820     05  OVLP-RESULT-SW           PIC X(1).                               
000830         88  OVLP-CONFLICT        VALUE "Y".                              
000840         88  OVLP-CLEAR           VALUE "N".                              
000850                                                                          
000860 PROCEDURE DIVISION USING OVERLAP-CHECK-REC.                              
000870 000-CHECK-OVERLAP.                                                       
000880     ADD +1 TO CALL-COUNT.                                                
000890     IF APOVLAP-TRACE-ON                                                  
000900         DISPLAY "APOVLAP CALL " CALL-COUNT " FROM "                      
000910                 OVLP-CALLER-TAG " NEW START "                            
000920                 OVLP-NEW-START-HH ":" OVLP-NEW-START-MM.                 
000930                                                                          
000940     IF OVLP-NEW-DATE NOT EQUAL TO OVLP-EXIST-DATE                        
000950         SET OVLP-CLEAR TO TRUE                                           
000960         GO TO 000-EXIT.                                                  
000970                                                                          
000980     IF OVLP-NEW-START LESS THAN OVLP-EXIST-END                           
000990        AND OVLP-EXIST-START LESS THAN OVLP-NEW-END                       
001000         SET OVLP-CONFLICT TO TRUE                                        
001010     ELSE                                                                 
001020         SET OVLP-CLEAR TO TRUE.                                          
001030                                                                          
001040 000-EXIT.                                                                
001050     GOBACK.                                                              
